000100******************************************************************        
000200** CRTCPN.CPY                                                             
000300** COUPON RECORD LAYOUT - RETAIL ORDER PROCESSING                         
000400**                                                                        
000500** ONE ENTRY PER PROMOTIONAL COUPON CODE.  FILE ARRIVES IN NO             
000600** PARTICULAR ORDER; CRT1000 LOADS IT INTO COUPON-TABLE AND               
000700** MATCHES A TXN-COUPON-CODE AGAINST IT BY SIMPLE SERIAL SEARCH,          
000800** FOLDING BOTH SIDES TO UPPER CASE FIRST.                                
000900******************************************************************        
001000*                                                                         
001100 01  COUPON-RECORD.                                                       
001200     05  CPN-CODE                   PIC X(30).                            
001300     05  CPN-TYPE                   PIC X(07).                            
001400         88  CPN-IS-PERCENT                 VALUE "PERCENT".              
001500         88  CPN-IS-FIXED                   VALUE "FIXED  ".              
001600     05  CPN-VALUE                  PIC S9(06)V99.                        
001700     05  CPN-VALUE-U REDEFINES                                            
001800         CPN-VALUE                  PIC 9(06)V99.                         
001900     05  CPN-ACTIVE-FROM             PIC 9(08).                           
002000     05  CPN-ACTIVE-TO               PIC 9(08).                           
002100     05  CPN-USAGE-LIMIT             PIC 9(07).                           
002200     05  CPN-USED-COUNT              PIC 9(07).                           
002300     05  CPN-ACTIVE-FLAG             PIC X(01).                           
002400         88  CPN-IS-ACTIVE                  VALUE "Y".                    
002500     05  FILLER                      PIC X(05).                           
002600*                                                                         
