000100******************************************************************        
000200** CRTCMT.CPY                                                             
000300** INVENTORY COMMITMENT RECORD LAYOUT - RETAIL ORDER PROCESSING           
000400**                                                                        
000500** ONE ENTRY PER OUTSTANDING RESERVATION AGAINST A PRODUCT.               
000600** FILE ARRIVES IN NO PARTICULAR ORDER; CRT1000 LOADS IT INTO             
000700** COMMITMENT-TABLE AND SUMS QUANTITIES BY CMT-PROD-ID TO GET             
000800** AVAILABLE STOCK FOR THE LOW-STOCK SECTION OF THE REPORT.               
000900******************************************************************        
001000*                                                                         
001100 01  COMMITMENT-RECORD.                                                   
001200     05  CMT-PROD-ID                PIC 9(06).                            
001300     05  CMT-QUANTITY                PIC 9(05).                           
001400     05  CMT-EXPIRES                  PIC 9(08).                          
001500     05  FILLER                        PIC X(01).                         
001600*                                                                         
