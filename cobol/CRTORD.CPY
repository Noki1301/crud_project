000100******************************************************************        
000200** CRTORD.CPY                                                             
000300** ORDER HEADER RECORD LAYOUT - RETAIL ORDER PROCESSING                   
000400**                                                                        
000500** ONE ENTRY PER POSTED ORDER.  WRITTEN TO ORDER-FILE IN POSTING          
000600** ORDER BY CRT1000 AT CHECKOUT TIME; ORD-SUBTOTAL/ORD-DISCOUNT/          
000700** ORD-TOTAL ARE FROZEN AT POSTING AND NEVER RECOMPUTED.  THE             
000800** OPTIONAL ORDER-HIST-FILE READ FOR THE MANAGEMENT SUMMARY USES          
000900** THIS SAME LAYOUT.                                                      
001000******************************************************************        
001100*                                                                         
001200 01  ORDER-RECORD.                                                        
001300     05  ORD-ID                     PIC 9(08).                            
001400     05  ORD-USER-ID                 PIC 9(06).                           
001500     05  ORD-STATUS                   PIC X(09).                          
001600         88  ORD-STATUS-PENDING              VALUE "PENDING  ".           
001700         88  ORD-STATUS-PAID                 VALUE "PAID     ".           
001800         88  ORD-STATUS-SHIPPED              VALUE "SHIPPED  ".           
001900         88  ORD-STATUS-COMPLETED            VALUE "COMPLETED".           
002000         88  ORD-STATUS-CANCELED             VALUE "CANCELED ".           
002100     05  ORD-SUBTOTAL                  PIC S9(10)V99.                     
002200     05  ORD-DISCOUNT                   PIC S9(10)V99.                    
002300     05  ORD-TOTAL                      PIC S9(10)V99.                    
002400     05  ORD-COUPON-CODE                PIC X(30).                        
002500     05  FILLER                          PIC X(05).                       
002600*                                                                         
