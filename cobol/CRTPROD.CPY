000100******************************************************************        
000200** CRTPROD.CPY                                                            
000300** PRODUCT MASTER RECORD LAYOUT - RETAIL ORDER PROCESSING                 
000400**                                                                        
000500** ONE ENTRY PER SELLABLE PRODUCT.  PROD-ID IS THE MASTER KEY;            
000600** THE FILE ARRIVES IN ASCENDING PROD-ID SEQUENCE AND IS LOADED           
000700** WHOLE INTO PRODUCT-TABLE (SEE CRT1000) FOR THE POSTING RUN,            
000800** THEN REWRITTEN AT END OF JOB WITH UPDATED PROD-STOCK.                  
000900******************************************************************        
001000*                                                                         
001100 01  PRODUCT-MASTER-RECORD.                                               
001200     05  PROD-ID                    PIC 9(06).                            
001300     05  PROD-NAME                  PIC X(30).                            
001400     05  PROD-CATEGORY-ID           PIC 9(06).                            
001500     05  PROD-PRICE                 PIC S9(08)V99.                        
001600     05  PROD-PRICE-U REDEFINES                                           
001700         PROD-PRICE                 PIC 9(08)V99.                         
001800     05  PROD-COMPARE-PRICE         PIC S9(08)V99.                        
001900     05  PROD-STOCK                 PIC 9(07).                            
002000     05  PROD-ACTIVE-FLAG           PIC X(01).                            
002100         88  PROD-IS-ACTIVE                 VALUE "Y".                    
002200     05  PROD-FEATURED-FLAG         PIC X(01).                            
002300         88  PROD-IS-FEATURED               VALUE "Y".                    
002400     05  FILLER                     PIC X(04).                            
002500*                                                                         
