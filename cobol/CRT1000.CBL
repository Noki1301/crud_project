000100       IDENTIFICATION DIVISION.                                           
000200*                                                                         
000300       PROGRAM-ID.  CRT1000.                                              
000400       AUTHOR.  D R KASPRZAK.                                             
000500       INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH.                    
000600       DATE-WRITTEN.  11/03/1987.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.  MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.            
000900*                                                                         
001000***************************************************************           
001100** CRT1000 - CART PRICING AND ORDER POSTING ENGINE                        
001200**                                                                        
001300** READS THE PRODUCT, COUPON AND INVENTORY COMMITMENT MASTERS             
001400** INTO WORKING-STORAGE TABLES, THEN SWEEPS THE CART TRANSACTION          
001500** FILE ONE CART AT A TIME (CONTROL BREAK ON TXN-CART-ID),                
001600** APPLYING ADD/UPDATE/REMOVE/COUPON ACTIONS TO AN IN-MEMORY              
001700** CART LINE TABLE, PRICING THE CART, AND ATTEMPTING CHECKOUT.            
001800** A CART THAT PASSES STOCK VALIDATION ON EVERY LINE IS POSTED            
001900** AS ONE ORDER HEADER PLUS ONE ORDER LINE PER CART LINE, WITH            
002000** PRODUCT STOCK DECREMENTED.  A CART THAT FAILS ON ANY LINE IS           
002100** REJECTED WHOLE - NOTHING IS POSTED FOR IT.  AT END OF FILE             
002200** THE PRODUCT MASTER IS REWRITTEN WITH UPDATED STOCK AND THE             
002300** MANAGEMENT SUMMARY REPORT IS PRINTED.                                  
002400**                                                                        
002500** CHANGE LOG                                                             
002600**   11/03/1987  DRK  CR-0118  ORIGINAL CART POSTING RUN, BUILT           
002700**                              TO REPLACE THE MANUAL END-OF-DAY          
002800**                              CHECKOUT TALLY SHEETS.                    
002900**   04/22/1988  DRK  CR-0142  ADDED COUPON VALIDATION (ACTIVE            
003000**                              FLAG, DATE WINDOW, USAGE LIMIT).          
003100**   09/14/1988  LMT  CR-0171  ADD ACTION NOW RE-SNAPSHOTS UNIT           
003200**                              PRICE FROM CURRENT MASTER PRICE           
003300**                              INSTEAD OF KEEPING THE OLD PRICE.         
003400**   02/08/1989  DRK  CR-0203  ALL-OR-NOTHING STOCK CHECK ADDED;          
003500**                              PARTIAL POSTING WAS LEAVING SHORT         
003600**                              ORDERS ON THE FLOOR REPORT.               
003700**   07/19/1990  LMT  CR-0255  LOW STOCK SECTION ADDED TO THE             
003800**                              MANAGEMENT SUMMARY PER MERCH DEPT.        
003900**   03/11/1991  DRK  CR-0281  INVENTORY COMMITMENT FILE ADDED SO         
004000**                              AVAILABLE STOCK REFLECTS OUTSTAND-        
004100**                              ING RESERVATIONS, NOT JUST ON HAND        
004200**   10/02/1992  WJB  CR-0334  CONVERTED PRODUCT LOOKUP FROM A            
004300**                              SEQUENTIAL SCAN TO SEARCH ALL             
004400**                              (BINARY SEARCH) - MASTER IS LARGE         
004500**                              ENOUGH NOW THAT THE SCAN WAS SLOW.        
004600**   06/30/1994  WJB  CR-0390  CART HELD AT MOST ONE LINE PER             
004700**                              PRODUCT; UPDATE OF A MISSING LINE         
004800**                              IS NOW A NO-OP PER MERCH DEPT.            
004900**   01/17/1996  LMT  CR-0441  ORDER HISTORY FILE MADE OPTIONAL           
005000**                              VIA UPSI-0 SO THE REPORT STILL            
005100**                              RUNS WHEN THE HISTORY EXTRACT IS          
005200**                              NOT DELIVERED BY THE PRIOR STEP.          
005300**   11/05/1998  WJB  CR-0487  Y2K - CONFIRMED ALL DATE FIELDS            
005400**                              ARE FULL 4-DIGIT YYYYMMDD; NO             
005500**                              2-DIGIT YEAR WINDOWING IN USE.            
005600**   08/03/2001  RDG  CR-0512  REJECTION MESSAGE WORDING CHANGED          
005700**                              TO MATCH THE STOREFRONT'S OWN             
005800**                              OUT-OF-STOCK TEXT FOR CONSISTENCY.        
005900**   05/26/2004  RDG  CR-0558  DISCOUNT CAP (NEVER EXCEEDS CART           
006000**                              SUBTOTAL) MOVED AHEAD OF THE              
006100**                              TOTAL COMPUTATION - ROUNDING HAD          
006200**                              LET A FIXED COUPON PUSH TOTAL             
006300**                              NEGATIVE ON A ONE-LINE CART.              
006400**   02/14/2007  CMN  CR-0601  FEATURED FLAG CARRIED THROUGH ON           
006500**                              THE PRODUCT TABLE LOAD FOR THE            
006600**                              MERCH DEPT EXTRACT DOWNSTREAM.            
006700***************************************************************           
006800*                                                                         
006900       ENVIRONMENT DIVISION.                                              
007000*                                                                         
007100       CONFIGURATION SECTION.                                             
007200*                                                                         
007300       SPECIAL-NAMES.                                                     
007400           C01 IS TOP-OF-FORM                                             
007500           CLASS VALID-FLAG-CHAR IS "Y" "N"                               
007600           UPSI-0 ON  STATUS IS ORDHIST-FILE-SUPPLIED                     
007700                  OFF STATUS IS ORDHIST-FILE-NOT-SUPPLIED.                
007800*                                                                         
007900       INPUT-OUTPUT SECTION.                                              
008000*                                                                         
008100       FILE-CONTROL.                                                      
008200*                                                                         
008300           SELECT PRODIN   ASSIGN TO "PRODIN".                            
008400           SELECT PRODOUT  ASSIGN TO "PRODOUT"                            
008500                           FILE STATUS IS PRODOUT-FILE-STATUS.            
008600           SELECT CPNFILE  ASSIGN TO "CPNFILE".                           
008700           SELECT CMTFILE  ASSIGN TO "CMTFILE".                           
008800           SELECT CARTTXN  ASSIGN TO "CARTTXN".                           
008900           SELECT ORDHIST  ASSIGN TO "ORDHIST".                           
009000           SELECT ORDFILE  ASSIGN TO "ORDFILE"                            
009100                           FILE STATUS IS ORDFILE-FILE-STATUS.            
009200           SELECT ORDITM   ASSIGN TO "ORDITM"                             
009300                           FILE STATUS IS ORDITM-FILE-STATUS.             
009400           SELECT RPTFILE  ASSIGN TO "RPTFILE"                            
009500                           FILE STATUS IS RPTFILE-FILE-STATUS.            
009600*                                                                         
009700       DATA DIVISION.                                                     
009800*                                                                         
009900       FILE SECTION.                                                      
010000*                                                                         
010100       FD  PRODIN.                                                        
010200*                                                                         
010300       01  PRODIN-RECORD.                                                 
010400           COPY "CRTPROD.CPY".                                            
010500*                                                                         
010600       FD  PRODOUT.                                                       
010700*                                                                         
010800       01  PRODOUT-RECORD.                                                
010900           COPY "CRTPROD.CPY".                                            
011000*                                                                         
011100       FD  CPNFILE.                                                       
011200*                                                                         
011300       01  CPNFILE-RECORD.                                                
011400           COPY "CRTCPN.CPY".                                             
011500*                                                                         
011600       FD  CMTFILE.                                                       
011700*                                                                         
011800       01  CMTFILE-RECORD.                                                
011900           COPY "CRTCMT.CPY".                                             
012000*                                                                         
012100       FD  CARTTXN.                                                       
012200*                                                                         
012300       01  CARTTXN-RECORD.                                                
012400           COPY "CRTTXN.CPY".                                             
012500*                                                                         
012600       FD  ORDHIST.                                                       
012700*                                                                         
012800       01  ORDHIST-RECORD.                                                
012900           COPY "CRTORD.CPY".                                             
013000*                                                                         
013100       FD  ORDFILE.                                                       
013200*                                                                         
013300       01  ORDFILE-RECORD.                                                
013400           COPY "CRTORD.CPY".                                             
013500*                                                                         
013600       FD  ORDITM.                                                        
013700*                                                                         
013800       01  ORDITM-RECORD.                                                 
013900           COPY "CRTOIT.CPY".                                             
014000*                                                                         
014100       FD  RPTFILE.                                                       
014200*                                                                         
014300       01  RPTFILE-RECORD         PIC X(132).                             
014400*                                                                         
014500       WORKING-STORAGE SECTION.                                           
014600*                                                                         
014700       01  SWITCHES.                                                      
014800           05  CARTTXN-EOF-SWITCH         PIC X VALUE "N".                
014900               88  CARTTXN-EOF                   VALUE "Y".               
015000           05  PRODIN-EOF-SWITCH          PIC X VALUE "N".                
015100               88  PRODIN-EOF                    VALUE "Y".               
015200           05  CPNFILE-EOF-SWITCH         PIC X VALUE "N".                
015300               88  CPNFILE-EOF                   VALUE "Y".               
015400           05  CMTFILE-EOF-SWITCH         PIC X VALUE "N".                
015500               88  CMTFILE-EOF                   VALUE "Y".               
015600           05  ORDHIST-EOF-SWITCH         PIC X VALUE "N".                
015700               88  ORDHIST-EOF                   VALUE "Y".               
015800           05  WS-STOCK-OK-SWITCH         PIC X VALUE "Y".                
015900               88  WS-STOCK-IS-OK                VALUE "Y".               
016000           05  WS-PRODUCT-FOUND-SWITCH    PIC X VALUE "N".                
016100               88  WS-PRODUCT-WAS-FOUND          VALUE "Y".               
016200           05  WS-COUPON-FOUND-SWITCH     PIC X VALUE "N".                
016300               88  WS-COUPON-WAS-FOUND           VALUE "Y".               
016400           05  WS-FIRST-CART-SWITCH       PIC X VALUE "Y".                
016500               88  WS-FIRST-CART                 VALUE "Y".               
016600           05  WS-CARTLINE-FOUND-SWITCH   PIC X VALUE "N".                
016700               88  WS-CARTLINE-WAS-FOUND         VALUE "Y".               
016800*                                                                         
016900       01  FILE-STATUS-FIELDS.                                            
017000           05  PRODOUT-FILE-STATUS        PIC X(02).                      
017100               88  PRODOUT-SUCCESSFUL             VALUE "00".             
017200           05  ORDFILE-FILE-STATUS        PIC X(02).                      
017300               88  ORDFILE-SUCCESSFUL             VALUE "00".             
017400           05  ORDITM-FILE-STATUS         PIC X(02).                      
017500               88  ORDITM-SUCCESSFUL              VALUE "00".             
017600           05  RPTFILE-FILE-STATUS        PIC X(02).                      
017700               88  RPTFILE-SUCCESSFUL             VALUE "00".             
017800*                                                                         
017900       01  WS-COUNTERS                    COMP.                           
018000           05  WS-PROD-COUNT              PIC S9(04) VALUE ZERO.          
018100           05  WS-CPN-COUNT               PIC S9(04) VALUE ZERO.          
018200           05  WS-CMT-COUNT               PIC S9(04) VALUE ZERO.          
018300           05  WS-CART-LINE-COUNT         PIC S9(03) VALUE ZERO.          
018400           05  WS-NEXT-ORDER-NUMBER       PIC S9(08) VALUE ZERO.          
018500           05  WS-CARTS-READ              PIC S9(07) VALUE ZERO.          
018600           05  WS-CARTS-POSTED            PIC S9(07) VALUE ZERO.          
018700           05  WS-CARTS-REJECTED          PIC S9(07) VALUE ZERO.          
018800           05  WS-CARTS-EMPTY             PIC S9(07) VALUE ZERO.          
018900           05  WS-ORDER-LINES-WRITTEN     PIC S9(07) VALUE ZERO.          
019000           05  WS-COUNT-PENDING           PIC S9(07) VALUE ZERO.          
019100           05  WS-COUNT-PAID              PIC S9(07) VALUE ZERO.          
019200           05  WS-COUNT-SHIPPED           PIC S9(07) VALUE ZERO.          
019300           05  WS-COUNT-COMPLETED         PIC S9(07) VALUE ZERO.          
019400           05  WS-COUNT-CANCELED          PIC S9(07) VALUE ZERO.          
019500           05  WS-LOW-STOCK-SHOWN         PIC S9(03) VALUE ZERO.          
019600*                                                                         
019700       77  WS-PAGE-COUNT        COMP  PIC S9(03) VALUE ZERO.              
019800       77  WS-LINE-COUNT        COMP  PIC S9(03) VALUE 99.                
019900       77  WS-LINES-PER-PAGE    COMP  PIC S9(03) VALUE 55.                
020000*                                                                         
020100       01  WS-MONEY-FIELDS.                                               
020200           05  WS-CART-SUBTOTAL          PIC S9(10)V99 VALUE ZERO.        
020300           05  WS-CART-DISCOUNT          PIC S9(10)V99 VALUE ZERO.        
020400           05  WS-CART-TOTAL             PIC S9(10)V99 VALUE ZERO.        
020500           05  WS-REVENUE-TOTAL          PIC S9(10)V99 VALUE ZERO.        
020600           05  WS-LINE-SUBTOTAL          PIC S9(10)V99 VALUE ZERO.        
020700*                                                                         
020800       01  WS-CART-COUPON.                                                
020900           05  WS-CART-COUPON-CODE        PIC X(30) VALUE SPACES.         
021000           05  WS-CART-COUPON-TYPE        PIC X(07) VALUE SPACES.         
021100               88  WS-COUPON-TYPE-PERCENT         VALUE "PERCENT".        
021200               88  WS-COUPON-TYPE-FIXED           VALUE "FIXED  ".        
021300           05  WS-CART-COUPON-VALUE      PIC S9(06)V99 VALUE ZERO.        
021400*                                                                         
021500       01  WS-CART-KEYS.                                                  
021600           05  WS-CURRENT-CART-ID         PIC 9(06) VALUE ZERO.           
021700           05  WS-CURRENT-USER-ID         PIC 9(06) VALUE ZERO.           
021800           05  WS-SENTINEL-CART-ID        PIC 9(06) VALUE 999999.         
021900*                                                                         
022000       01  WS-WORK-FIELDS.                                                
022100           05  WS-AVAILABLE-STOCK         PIC S9(08) VALUE ZERO.          
022200           05  WS-COMMITTED-QTY           PIC S9(08) VALUE ZERO.          
022300           05  WS-REJECT-PROD-NAME        PIC X(30) VALUE SPACES.         
022400           05  WS-UPPER-TXN-CODE          PIC X(30) VALUE SPACES.         
022500           05  WS-UPPER-CPN-CODE          PIC X(30) VALUE SPACES.         
022600           05  WS-FOUND-PROD-PRICE       PIC S9(08)V99 VALUE ZERO.        
022700           05  WS-CART-REJECTED-SWITCH    PIC X VALUE "N".                
022800               88  WS-CART-IS-REJECTED            VALUE "Y".              
022900           05  WS-NAME-LEN               PIC S9(02) COMP VALUE 30.        
023000           05  WS-ORDER-NUM-DISPLAY       PIC ZZZZZZZ9.                   
023100           05  WS-CURRENT-DATE-TIME       PIC X(21) VALUE SPACES.         
023200*                                                                         
023300       01  WS-PROCESSING-DATE.                                            
023400           05  WS-PROC-DATE-YYYYMMDD      PIC 9(08).                      
023500       01  WS-PROCESSING-DATE-R REDEFINES                                 
023600               WS-PROCESSING-DATE.                                        
023700           05  WS-PROC-YEAR                PIC 9(04).                     
023800           05  WS-PROC-MONTH               PIC 9(02).                     
023900           05  WS-PROC-DAY                 PIC 9(02).                     
024000       01  WS-TIME-OF-DAY                  PIC 9(06).                     
024100       01  WS-TIME-OF-DAY-R REDEFINES                                     
024200               WS-TIME-OF-DAY.                                            
024300           05  WS-TIME-HOURS               PIC 9(02).                     
024400           05  WS-TIME-MINUTES             PIC 9(02).                     
024500           05  WS-TIME-SECONDS             PIC 9(02).                     
024600*                                                                         
024700       01  PRODUCT-TABLE.                                                 
024800           05  PT-ENTRY  OCCURS 1 TO 3000 TIMES                           
024900                   DEPENDING ON WS-PROD-COUNT                             
025000                   ASCENDING KEY IS PT-PROD-ID                            
025100                   INDEXED BY PT-IDX PT-IDX2.                             
025200               10  PT-PROD-ID             PIC 9(06).                      
025300               10  PT-NAME                PIC X(30).                      
025400               10  PT-CATEGORY-ID         PIC 9(06).                      
025500               10  PT-PRICE               PIC S9(08)V99.                  
025600               10  PT-COMPARE-PRICE       PIC S9(08)V99.                  
025700               10  PT-STOCK               PIC 9(07).                      
025800               10  PT-ACTIVE-FLAG         PIC X(01).                      
025900                   88  PT-IS-ACTIVE               VALUE "Y".              
026000               10  PT-FEATURED-FLAG       PIC X(01).                      
026100                   88  PT-IS-FEATURED             VALUE "Y".              
026200*                                                                         
026300       01  COUPON-TABLE.                                                  
026400           05  CT-ENTRY  OCCURS 1 TO 500 TIMES                            
026500                   DEPENDING ON WS-CPN-COUNT                              
026600                   INDEXED BY CT-IDX.                                     
026700               10  CT-CODE                PIC X(30).                      
026800               10  CT-TYPE                PIC X(07).                      
026900               10  CT-VALUE               PIC S9(06)V99.                  
027000               10  CT-ACTIVE-FROM         PIC 9(08).                      
027100               10  CT-ACTIVE-TO           PIC 9(08).                      
027200               10  CT-USAGE-LIMIT         PIC 9(07).                      
027300               10  CT-USED-COUNT          PIC 9(07).                      
027400               10  CT-ACTIVE-FLAG         PIC X(01).                      
027500                   88  CT-IS-ACTIVE               VALUE "Y".              
027600*                                                                         
027700       01  COMMITMENT-TABLE.                                              
027800           05  CM-ENTRY  OCCURS 1 TO 3000 TIMES                           
027900                   DEPENDING ON WS-CMT-COUNT                              
028000                   INDEXED BY CM-IDX.                                     
028100               10  CM-PROD-ID             PIC 9(06).                      
028200               10  CM-QUANTITY            PIC 9(05).                      
028300*                                                                         
028400       01  CART-LINE-TABLE.                                               
028500           05  CL-ENTRY  OCCURS 1 TO 50 TIMES                             
028600                   DEPENDING ON WS-CART-LINE-COUNT                        
028700                   INDEXED BY CL-IDX CL-IDX2.                             
028800               10  CL-PROD-ID             PIC 9(06).                      
028900               10  CL-PROD-NAME           PIC X(30).                      
029000               10  CL-QUANTITY            PIC S9(05).                     
029100               10  CL-UNIT-PRICE          PIC S9(08)V99.                  
029200               10  CL-SUBTOTAL            PIC S9(10)V99.                  
029300*                                                                         
029400       01  HEADING-LINE-1.                                                
029500           05  FILLER            PIC X(07) VALUE "DATE:  ".               
029600           05  HL1-MONTH          PIC 9(02).                              
029700           05  FILLER              PIC X(01) VALUE "/".                   
029800           05  HL1-DAY              PIC 9(02).                            
029900           05  FILLER                PIC X(01) VALUE "/".                 
030000           05  HL1-YEAR                PIC 9(04).                         
030100           05  FILLER                  PIC X(15) VALUE SPACES.            
030200           05  FILLER                  PIC X(30)                          
030300               VALUE "CART POSTING AND MGMT SUMMARY".                     
030400           05  FILLER                  PIC X(12)                          
030500               VALUE "      PAGE: ".                                      
030600           05  HL1-PAGE-NUMBER          PIC ZZZ9.                         
030700           05  FILLER                  PIC X(54) VALUE SPACES.            
030800*                                                                         
030900       01  HEADING-LINE-2.                                                
031000           05  FILLER            PIC X(07) VALUE "TIME:  ".               
031100           05  HL2-HOURS          PIC 9(02).                              
031200           05  FILLER              PIC X(01) VALUE ":".                   
031300           05  HL2-MINUTES          PIC 9(02).                            
031400           05  FILLER                PIC X(66) VALUE SPACES.              
031500           05  FILLER                PIC X(10) VALUE "CRT1000".           
031600           05  FILLER                PIC X(44) VALUE SPACES.              
031700*                                                                         
031800       01  HEADING-LINE-3.                                                
031900           05  FILLER            PIC X(02) VALUE SPACES.                  
032000           05  FILLER             PIC X(06) VALUE "CART  ".               
032100           05  FILLER              PIC X(10) VALUE SPACES.                
032200           05  FILLER               PIC X(05) VALUE "LINES".              
032300           05  FILLER                PIC X(04) VALUE SPACES.              
032400           05  FILLER                 PIC X(08) VALUE "SUBTOTAL".         
032500           05  FILLER                  PIC X(05) VALUE SPACES.            
032600           05  FILLER                  PIC X(08) VALUE "DISCOUNT".        
032700           05  FILLER                    PIC X(08) VALUE SPACES.          
032800           05  FILLER                     PIC X(05) VALUE "TOTAL".        
032900           05  FILLER                      PIC X(08) VALUE SPACES.        
033000           05  FILLER                       PIC X(11)                     
033100               VALUE "DISPOSITION".                                       
033200           05  FILLER                      PIC X(52) VALUE SPACES.        
033300*                                                                         
033400       01  DETAIL-LINE.                                                   
033500           05  FILLER             PIC X(02) VALUE SPACES.                 
033600           05  DL-CART-ID          PIC 9(06).                             
033700           05  FILLER               PIC X(04) VALUE SPACES.               
033800           05  DL-LINE-COUNT         PIC ZZ9.                             
033900           05  FILLER                 PIC X(03) VALUE SPACES.             
034000           05  DL-SUBTOTAL             PIC Z,ZZZ,ZZ9.99-.                 
034100           05  FILLER                   PIC X(02) VALUE SPACES.           
034200           05  DL-DISCOUNT               PIC Z,ZZZ,ZZ9.99-.               
034300           05  FILLER                     PIC X(02) VALUE SPACES.         
034400           05  DL-TOTAL                    PIC Z,ZZZ,ZZ9.99-.             
034500           05  FILLER                      PIC X(02) VALUE SPACES.        
034600           05  DL-DISPOSITION                PIC X(60).                   
034700           05  FILLER                      PIC X(09) VALUE SPACES.        
034800*                                                                         
034900       01  STATUS-LINE.                                                   
035000           05  FILLER             PIC X(10) VALUE SPACES.                 
035100           05  FILLER              PIC X(08) VALUE "STATUS: ".            
035200           05  SL-STATUS-NAME        PIC X(09).                           
035300           05  FILLER                 PIC X(06) VALUE SPACES.             
035400           05  FILLER                  PIC X(07) VALUE "COUNT: ".         
035500           05  SL-COUNT                  PIC ZZZ,ZZ9.                     
035600           05  FILLER                    PIC X(85) VALUE SPACES.          
035700*                                                                         
035800       01  REVENUE-LINE.                                                  
035900           05  FILLER             PIC X(10) VALUE SPACES.                 
036000           05  FILLER              PIC X(30)                              
036100               VALUE "TOTAL REVENUE (PAID+COMPLETED)".                    
036200           05  FILLER                PIC X(04) VALUE SPACES.              
036300           05  RL-REVENUE             PIC Z,ZZZ,ZZ9.99.                   
036400           05  FILLER                  PIC X(76) VALUE SPACES.            
036500*                                                                         
036600       01  LOWSTOCK-HEADING-LINE.                                         
036700           05  FILLER             PIC X(10) VALUE SPACES.                 
036800           05  FILLER      PIC X(20) VALUE "LOW STOCK PRODUCTS: ".        
036900           05  FILLER                PIC X(102) VALUE SPACES.             
037000*                                                                         
037100       01  LOWSTOCK-LINE.                                                 
037200           05  FILLER             PIC X(02) VALUE SPACES.                 
037300           05  LS-PROD-ID           PIC 9(06).                            
037400           05  FILLER                PIC X(03) VALUE SPACES.              
037500           05  LS-PROD-NAME            PIC X(30).                         
037600           05  FILLER                   PIC X(03) VALUE SPACES.           
037700           05  LS-STOCK                   PIC ZZZ,ZZ9.                    
037800           05  FILLER                      PIC X(04) VALUE SPACES.        
037900           05  LS-AVAILABLE                 PIC ZZZ,ZZ9-.                 
038000           05  FILLER                      PIC X(69) VALUE SPACES.        
038100*                                                                         
038200       01  TOTALS-LINE-1.                                                 
038300           05  FILLER             PIC X(10) VALUE SPACES.                 
038400           05  FILLER              PIC X(14) VALUE "CARTS READ: ".        
038500           05  TL-CARTS-READ         PIC ZZZ,ZZ9.                         
038600           05  FILLER                 PIC X(04) VALUE SPACES.             
038700           05  FILLER                  PIC X(16)                          
038800               VALUE "ORDERS POSTED:  ".                                  
038900           05  TL-ORDERS-POSTED          PIC ZZZ,ZZ9.                     
039000           05  FILLER                     PIC X(04) VALUE SPACES.         
039100           05  FILLER                      PIC X(16)                      
039200               VALUE "CARTS REJECTED: ".                                  
039300           05  TL-CARTS-REJECTED             PIC ZZZ,ZZ9.                 
039400           05  FILLER                      PIC X(47) VALUE SPACES.        
039500*                                                                         
039600       01  TOTALS-LINE-2.                                                 
039700           05  FILLER             PIC X(10) VALUE SPACES.                 
039800           05  FILLER              PIC X(20)                              
039900               VALUE "ORDER LINES WRITTEN:".                              
040000           05  TL-ORDER-LINES        PIC ZZZ,ZZ9.                         
040100           05  FILLER                 PIC X(04) VALUE SPACES.             
040200           05  FILLER                  PIC X(14)                          
040300               VALUE "EMPTY CARTS: ".                                     
040400           05  TL-EMPTY-CARTS           PIC ZZZ,ZZ9.                      
040500           05  FILLER                    PIC X(70) VALUE SPACES.          
040600*                                                                         
040700       PROCEDURE DIVISION.                                                
040800*                                                                         
040900 000-PRICE-AND-POST-CARTS.                                                
041000*                                                                         
041100     PERFORM 010-OPEN-FILES.                                              
041200     PERFORM 020-GET-RUN-DATE-AND-TIME.                                   
041300     PERFORM 100-LOAD-PRODUCT-TABLE                                       
041400         THRU 100-LOAD-PRODUCT-TABLE-EXIT.                                
041500     PERFORM 150-LOAD-COUPON-TABLE THRU 150-EXIT.                         
041600     PERFORM 170-LOAD-COMMITMENT-TABLE THRU 170-EXIT.                     
041700     PERFORM 190-PRINT-REPORT-HEADING.                                    
041800     PERFORM 300-READ-CARTTXN-RECORD.                                     
041900     PERFORM 200-PROCESS-ONE-CART THRU 200-EXIT                           
042000         UNTIL CARTTXN-EOF.                                               
042100     PERFORM 800-LOAD-ORDER-HISTORY THRU 800-EXIT.                        
042200     PERFORM 850-PRINT-STATUS-SUMMARY.                                    
042300     PERFORM 860-PRINT-REVENUE-LINE.                                      
042400     PERFORM 870-PRINT-LOW-STOCK-SECTION THRU 870-EXIT.                   
042500     PERFORM 880-PRINT-GRAND-TOTALS.                                      
042600     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.                    
042700     PERFORM 990-CLOSE-FILES.                                             
042800     STOP RUN.                                                            
042900*                                                                         
043000 010-OPEN-FILES.                                                          
043100*                                                                         
043200     OPEN INPUT  PRODIN                                                   
043300                 CPNFILE                                                  
043400                 CMTFILE                                                  
043500                 CARTTXN.                                                 
043600     OPEN OUTPUT PRODOUT                                                  
043700                 ORDFILE                                                  
043800                 ORDITM                                                   
043900                 RPTFILE.                                                 
044000     IF ORDHIST-FILE-SUPPLIED                                             
044100         OPEN INPUT ORDHIST.                                              
044200*                                                                         
044300 020-GET-RUN-DATE-AND-TIME.                                               
044400*                                                                         
044500     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.                  
044600     MOVE WS-CURRENT-DATE-TIME(1:8) TO WS-PROC-DATE-YYYYMMDD.             
044700     MOVE WS-CURRENT-DATE-TIME(9:6) TO WS-TIME-OF-DAY.                    
044800     MOVE WS-PROC-YEAR    TO HL1-YEAR.                                    
044900     MOVE WS-PROC-MONTH   TO HL1-MONTH.                                   
045000     MOVE WS-PROC-DAY     TO HL1-DAY.                                     
045100     MOVE WS-TIME-HOURS   TO HL2-HOURS.                                   
045200     MOVE WS-TIME-MINUTES TO HL2-MINUTES.                                 
045300*                                                                         
045400 100-LOAD-PRODUCT-TABLE.                                                  
045500*                                                                         
045600     PERFORM 110-READ-PRODIN-RECORD.                                      
045700     PERFORM 120-ADD-PRODUCT-TABLE-ENTRY                                  
045800         UNTIL PRODIN-EOF.                                                
045900 100-LOAD-PRODUCT-TABLE-EXIT.                                             
046000     EXIT.                                                                
046100*                                                                         
046200 110-READ-PRODIN-RECORD.                                                  
046300*                                                                         
046400     READ PRODIN                                                          
046500         AT END                                                           
046600             MOVE "Y" TO PRODIN-EOF-SWITCH.                               
046700*                                                                         
046800 120-ADD-PRODUCT-TABLE-ENTRY.                                             
046900*                                                                         
047000     ADD 1 TO WS-PROD-COUNT.                                              
047100     SET PT-IDX TO WS-PROD-COUNT.                                         
047200     IF PROD-ACTIVE-FLAG OF PRODIN-RECORD                                 
047300             IS NOT VALID-FLAG-CHAR                                       
047400         DISPLAY "CRT1000-W01 BAD ACTIVE FLAG, PROD-ID "                  
047500             PROD-ID OF PRODIN-RECORD.                                    
047600     MOVE PROD-ID OF PRODIN-RECORD                                        
047700         TO PT-PROD-ID(PT-IDX).                                           
047800     MOVE PROD-NAME OF PRODIN-RECORD                                      
047900         TO PT-NAME(PT-IDX).                                              
048000     MOVE PROD-CATEGORY-ID OF PRODIN-RECORD                               
048100         TO PT-CATEGORY-ID(PT-IDX).                                       
048200     MOVE PROD-PRICE OF PRODIN-RECORD                                     
048300         TO PT-PRICE(PT-IDX).                                             
048400     MOVE PROD-COMPARE-PRICE OF PRODIN-RECORD                             
048500         TO PT-COMPARE-PRICE(PT-IDX).                                     
048600     MOVE PROD-STOCK OF PRODIN-RECORD                                     
048700         TO PT-STOCK(PT-IDX).                                             
048800     MOVE PROD-ACTIVE-FLAG OF PRODIN-RECORD                               
048900         TO PT-ACTIVE-FLAG(PT-IDX).                                       
049000     MOVE PROD-FEATURED-FLAG OF PRODIN-RECORD                             
049100         TO PT-FEATURED-FLAG(PT-IDX).                                     
049200     PERFORM 110-READ-PRODIN-RECORD.                                      
049300*                                                                         
049400 150-LOAD-COUPON-TABLE.                                                   
049500*                                                                         
049600     PERFORM 160-READ-CPNFILE-RECORD.                                     
049700     PERFORM 165-ADD-COUPON-TABLE-ENTRY                                   
049800         UNTIL CPNFILE-EOF.                                               
049900 150-EXIT.                                                                
050000     EXIT.                                                                
050100*                                                                         
050200 160-READ-CPNFILE-RECORD.                                                 
050300*                                                                         
050400     READ CPNFILE                                                         
050500         AT END                                                           
050600             MOVE "Y" TO CPNFILE-EOF-SWITCH.                              
050700*                                                                         
050800 165-ADD-COUPON-TABLE-ENTRY.                                              
050900*                                                                         
051000     ADD 1 TO WS-CPN-COUNT.                                               
051100     SET CT-IDX TO WS-CPN-COUNT.                                          
051200     MOVE CPN-CODE OF CPNFILE-RECORD                                      
051300         TO CT-CODE(CT-IDX).                                              
051400     MOVE CPN-TYPE OF CPNFILE-RECORD                                      
051500         TO CT-TYPE(CT-IDX).                                              
051600     MOVE CPN-VALUE OF CPNFILE-RECORD                                     
051700         TO CT-VALUE(CT-IDX).                                             
051800     MOVE CPN-ACTIVE-FROM OF CPNFILE-RECORD                               
051900         TO CT-ACTIVE-FROM(CT-IDX).                                       
052000     MOVE CPN-ACTIVE-TO OF CPNFILE-RECORD                                 
052100         TO CT-ACTIVE-TO(CT-IDX).                                         
052200     MOVE CPN-USAGE-LIMIT OF CPNFILE-RECORD                               
052300         TO CT-USAGE-LIMIT(CT-IDX).                                       
052400     MOVE CPN-USED-COUNT OF CPNFILE-RECORD                                
052500         TO CT-USED-COUNT(CT-IDX).                                        
052600     MOVE CPN-ACTIVE-FLAG OF CPNFILE-RECORD                               
052700         TO CT-ACTIVE-FLAG(CT-IDX).                                       
052800     PERFORM 160-READ-CPNFILE-RECORD.                                     
052900*                                                                         
053000 170-LOAD-COMMITMENT-TABLE.                                               
053100*                                                                         
053200     PERFORM 175-READ-CMTFILE-RECORD.                                     
053300     PERFORM 180-ADD-COMMITMENT-TABLE-ENTRY                               
053400         UNTIL CMTFILE-EOF.                                               
053500 170-EXIT.                                                                
053600     EXIT.                                                                
053700*                                                                         
053800 175-READ-CMTFILE-RECORD.                                                 
053900*                                                                         
054000     READ CMTFILE                                                         
054100         AT END                                                           
054200             MOVE "Y" TO CMTFILE-EOF-SWITCH.                              
054300*                                                                         
054400 180-ADD-COMMITMENT-TABLE-ENTRY.                                          
054500*                                                                         
054600     ADD 1 TO WS-CMT-COUNT.                                               
054700     SET CM-IDX TO WS-CMT-COUNT.                                          
054800     MOVE CMT-PROD-ID OF CMTFILE-RECORD                                   
054900         TO CM-PROD-ID(CM-IDX).                                           
055000     MOVE CMT-QUANTITY OF CMTFILE-RECORD                                  
055100         TO CM-QUANTITY(CM-IDX).                                          
055200     PERFORM 175-READ-CMTFILE-RECORD.                                     
055300*                                                                         
055400 190-PRINT-REPORT-HEADING.                                                
055500*                                                                         
055600     ADD 1 TO WS-PAGE-COUNT.                                              
055700     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER.                               
055800     WRITE RPTFILE-RECORD FROM HEADING-LINE-1                             
055900         AFTER ADVANCING TOP-OF-FORM.                                     
056000     WRITE RPTFILE-RECORD FROM HEADING-LINE-2                             
056100         AFTER ADVANCING 1 LINE.                                          
056200     MOVE SPACES TO RPTFILE-RECORD.                                       
056300     WRITE RPTFILE-RECORD                                                 
056400         AFTER ADVANCING 1 LINE.                                          
056500     WRITE RPTFILE-RECORD FROM HEADING-LINE-3                             
056600         AFTER ADVANCING 1 LINE.                                          
056700     MOVE 4 TO WS-LINE-COUNT.                                             
056800*                                                                         
056900 196-CHECK-FOR-NEW-PAGE.                                                  
057000*                                                                         
057100     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
057200         PERFORM 190-PRINT-REPORT-HEADING.                                
057300*                                                                         
057400 197-WRITE-DETAIL-LINE.                                                   
057500*                                                                         
057600     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
057700     WRITE RPTFILE-RECORD FROM DETAIL-LINE                                
057800         AFTER ADVANCING 1 LINE.                                          
057900     ADD 1 TO WS-LINE-COUNT.                                              
058000*                                                                         
058100 300-READ-CARTTXN-RECORD.                                                 
058200*                                                                         
058300     READ CARTTXN                                                         
058400         AT END                                                           
058500             MOVE "Y" TO CARTTXN-EOF-SWITCH                               
058600             MOVE WS-SENTINEL-CART-ID                                     
058700                 TO TXN-CART-ID OF CARTTXN-RECORD.                        
058800*                                                                         
058900 200-PROCESS-ONE-CART.                                                    
059000*                                                                         
059100     PERFORM 210-BEGIN-NEW-CART.                                          
059200     PERFORM 220-APPLY-CART-TRANSACTION                                   
059300         UNTIL CARTTXN-EOF                                                
059400         OR TXN-CART-ID OF CARTTXN-RECORD                                 
059500             NOT = WS-CURRENT-CART-ID.                                    
059600     PERFORM 230-FINISH-CART THRU 230-FINISH-CART-EXIT.                   
059700 200-EXIT.                                                                
059800     EXIT.                                                                
059900*                                                                         
060000 210-BEGIN-NEW-CART.                                                      
060100*                                                                         
060200     MOVE TXN-CART-ID OF CARTTXN-RECORD                                   
060300         TO WS-CURRENT-CART-ID.                                           
060400     MOVE TXN-USER-ID OF CARTTXN-RECORD                                   
060500         TO WS-CURRENT-USER-ID.                                           
060600     MOVE ZERO   TO WS-CART-LINE-COUNT.                                   
060700     MOVE SPACES TO WS-CART-COUPON-CODE.                                  
060800     MOVE SPACES TO WS-CART-COUPON-TYPE.                                  
060900     MOVE ZERO   TO WS-CART-COUPON-VALUE.                                 
061000*                                                                         
061100 220-APPLY-CART-TRANSACTION.                                              
061200*                                                                         
061300     EVALUATE TRUE                                                        
061400         WHEN TXN-IS-ADD OF CARTTXN-RECORD                                
061500             PERFORM 410-APPLY-ADD-ACTION                                 
061600                 THRU 410-EXIT                                            
061700         WHEN TXN-IS-UPDATE OF CARTTXN-RECORD                             
061800             PERFORM 420-APPLY-UPDATE-ACTION                              
061900                 THRU 420-EXIT                                            
062000         WHEN TXN-IS-REMOVE OF CARTTXN-RECORD                             
062100             PERFORM 430-APPLY-REMOVE-ACTION                              
062200         WHEN TXN-IS-COUPON OF CARTTXN-RECORD                             
062300             PERFORM 500-APPLY-COUPON-ACTION                              
062400                 THRU 500-EXIT                                            
062500         WHEN OTHER                                                       
062600             DISPLAY "CRT1000-W02 UNKNOWN ACTION, CART "                  
062700                 WS-CURRENT-CART-ID                                       
062800     END-EVALUATE.                                                        
062900     PERFORM 300-READ-CARTTXN-RECORD.                                     
063000*                                                                         
063100 230-FINISH-CART.                                                         
063200*                                                                         
063300     ADD 1 TO WS-CARTS-READ.                                              
063400     IF WS-CART-LINE-COUNT = 0                                            
063500         PERFORM 235-PRINT-EMPTY-CART-LINE                                
063600         GO TO 230-FINISH-CART-EXIT.                                      
063700     PERFORM 550-COMPUTE-CART-TOTALS.                                     
063800     PERFORM 600-CHECKOUT-CART THRU 600-EXIT.                             
063900 230-FINISH-CART-EXIT.                                                    
064000     EXIT.                                                                
064100*                                                                         
064200 235-PRINT-EMPTY-CART-LINE.                                               
064300*                                                                         
064400     ADD 1 TO WS-CARTS-EMPTY.                                             
064500     MOVE WS-CURRENT-CART-ID TO DL-CART-ID.                               
064600     MOVE ZERO TO DL-LINE-COUNT.                                          
064700     MOVE ZERO TO DL-SUBTOTAL.                                            
064800     MOVE ZERO TO DL-DISCOUNT.                                            
064900     MOVE ZERO TO DL-TOTAL.                                               
065000     MOVE "EMPTY CART - NO LINES, SKIPPED"                                
065100         TO DL-DISPOSITION.                                               
065200     PERFORM 197-WRITE-DETAIL-LINE.                                       
065300*                                                                         
065400 410-APPLY-ADD-ACTION.                                                    
065500*                                                                         
065600     IF TXN-QUANTITY OF CARTTXN-RECORD < 1                                
065700         MOVE 1 TO TXN-QUANTITY OF CARTTXN-RECORD.                        
065800     PERFORM 440-FIND-PRODUCT-BY-ID.                                      
065900     IF NOT WS-PRODUCT-WAS-FOUND                                          
066000         GO TO 410-EXIT.                                                  
066100     IF NOT PT-IS-ACTIVE(PT-IDX)                                          
066200         GO TO 410-EXIT.                                                  
066300     PERFORM 450-FIND-CART-LINE-BY-PRODUCT.                               
066400     IF WS-CARTLINE-WAS-FOUND                                             
066500         ADD TXN-QUANTITY OF CARTTXN-RECORD                               
066600             TO CL-QUANTITY(CL-IDX)                                       
066700         MOVE PT-PRICE(PT-IDX) TO CL-UNIT-PRICE(CL-IDX)                   
066800         GO TO 410-EXIT.                                                  
066900     IF WS-CART-LINE-COUNT < 50                                           
067000         ADD 1 TO WS-CART-LINE-COUNT                                      
067100         SET CL-IDX TO WS-CART-LINE-COUNT                                 
067200         MOVE TXN-PROD-ID OF CARTTXN-RECORD                               
067300             TO CL-PROD-ID(CL-IDX)                                        
067400         MOVE PT-NAME(PT-IDX) TO CL-PROD-NAME(CL-IDX)                     
067500         MOVE TXN-QUANTITY OF CARTTXN-RECORD                              
067600             TO CL-QUANTITY(CL-IDX)                                       
067700         MOVE PT-PRICE(PT-IDX) TO CL-UNIT-PRICE(CL-IDX).                  
067800 410-EXIT.                                                                
067900     EXIT.                                                                
068000*                                                                         
068100 420-APPLY-UPDATE-ACTION.                                                 
068200*                                                                         
068300     PERFORM 450-FIND-CART-LINE-BY-PRODUCT.                               
068400     IF NOT WS-CARTLINE-WAS-FOUND                                         
068500         GO TO 420-EXIT.                                                  
068600     IF TXN-QUANTITY OF CARTTXN-RECORD < 1                                
068700         PERFORM 460-DELETE-CART-LINE                                     
068800         GO TO 420-EXIT.                                                  
068900     PERFORM 440-FIND-PRODUCT-BY-ID.                                      
069000     IF NOT WS-PRODUCT-WAS-FOUND                                          
069100         GO TO 420-EXIT.                                                  
069200     IF NOT PT-IS-ACTIVE(PT-IDX)                                          
069300         GO TO 420-EXIT.                                                  
069400     MOVE TXN-QUANTITY OF CARTTXN-RECORD                                  
069500         TO CL-QUANTITY(CL-IDX).                                          
069600     MOVE PT-PRICE(PT-IDX) TO CL-UNIT-PRICE(CL-IDX).                      
069700 420-EXIT.                                                                
069800     EXIT.                                                                
069900*                                                                         
070000 430-APPLY-REMOVE-ACTION.                                                 
070100*                                                                         
070200     PERFORM 450-FIND-CART-LINE-BY-PRODUCT.                               
070300     IF WS-CARTLINE-WAS-FOUND                                             
070400         PERFORM 460-DELETE-CART-LINE.                                    
070500*                                                                         
070600 440-FIND-PRODUCT-BY-ID.                                                  
070700*                                                                         
070800     MOVE "N" TO WS-PRODUCT-FOUND-SWITCH.                                 
070900     SEARCH ALL PT-ENTRY                                                  
071000         WHEN PT-PROD-ID(PT-IDX) =                                        
071100                 TXN-PROD-ID OF CARTTXN-RECORD                            
071200             MOVE "Y" TO WS-PRODUCT-FOUND-SWITCH.                         
071300*                                                                         
071400 450-FIND-CART-LINE-BY-PRODUCT.                                           
071500*                                                                         
071600     MOVE "N" TO WS-CARTLINE-FOUND-SWITCH.                                
071700     SET CL-IDX TO 1.                                                     
071800     SEARCH CL-ENTRY                                                      
071900         AT END                                                           
072000             MOVE "N" TO WS-CARTLINE-FOUND-SWITCH                         
072100         WHEN CL-PROD-ID(CL-IDX) =                                        
072200                 TXN-PROD-ID OF CARTTXN-RECORD                            
072300             MOVE "Y" TO WS-CARTLINE-FOUND-SWITCH.                        
072400*                                                                         
072500 460-DELETE-CART-LINE.                                                    
072600*                                                                         
072700     PERFORM 465-SHIFT-CART-LINES-DOWN                                    
072800         VARYING CL-IDX2 FROM CL-IDX BY 1                                 
072900         UNTIL CL-IDX2 >= WS-CART-LINE-COUNT.                             
073000     SUBTRACT 1 FROM WS-CART-LINE-COUNT.                                  
073100*                                                                         
073200 465-SHIFT-CART-LINES-DOWN.                                               
073300*                                                                         
073400     MOVE CL-ENTRY(CL-IDX2 + 1) TO CL-ENTRY(CL-IDX2).                     
073500*                                                                         
073600 500-APPLY-COUPON-ACTION.                                                 
073700*                                                                         
073800     MOVE FUNCTION UPPER-CASE(TXN-COUPON-CODE                             
073900             OF CARTTXN-RECORD) TO WS-UPPER-CPN-CODE.                     
074000     PERFORM 510-FIND-COUPON-BY-CODE.                                     
074100     IF NOT WS-COUPON-WAS-FOUND                                           
074200         GO TO 500-EXIT.                                                  
074300     IF NOT CT-IS-ACTIVE(CT-IDX)                                          
074400         GO TO 500-EXIT.                                                  
074500     IF WS-PROC-DATE-YYYYMMDD < CT-ACTIVE-FROM(CT-IDX)                    
074600         GO TO 500-EXIT.                                                  
074700     IF WS-PROC-DATE-YYYYMMDD > CT-ACTIVE-TO(CT-IDX)                      
074800         GO TO 500-EXIT.                                                  
074900     IF CT-USAGE-LIMIT(CT-IDX) NOT = 0                                    
075000             AND CT-USED-COUNT(CT-IDX)                                    
075100                 NOT LESS THAN CT-USAGE-LIMIT(CT-IDX)                     
075200         GO TO 500-EXIT.                                                  
075300     MOVE CT-CODE(CT-IDX)  TO WS-CART-COUPON-CODE.                        
075400     MOVE CT-TYPE(CT-IDX)  TO WS-CART-COUPON-TYPE.                        
075500     MOVE CT-VALUE(CT-IDX) TO WS-CART-COUPON-VALUE.                       
075600 500-EXIT.                                                                
075700     EXIT.                                                                
075800*                                                                         
075900 510-FIND-COUPON-BY-CODE.                                                 
076000*                                                                         
076100     MOVE "N" TO WS-COUPON-FOUND-SWITCH.                                  
076200     SET CT-IDX TO 1.                                                     
076300     SEARCH CT-ENTRY                                                      
076400         AT END                                                           
076500             MOVE "N" TO WS-COUPON-FOUND-SWITCH                           
076600         WHEN FUNCTION UPPER-CASE(CT-CODE(CT-IDX))                        
076700                 = WS-UPPER-CPN-CODE                                      
076800             MOVE "Y" TO WS-COUPON-FOUND-SWITCH.                          
076900*                                                                         
077000 550-COMPUTE-CART-TOTALS.                                                 
077100*                                                                         
077200     MOVE ZERO TO WS-CART-SUBTOTAL.                                       
077300     PERFORM 555-ADD-LINE-SUBTOTAL                                        
077400         VARYING CL-IDX FROM 1 BY 1                                       
077500         UNTIL CL-IDX > WS-CART-LINE-COUNT.                               
077600     PERFORM 560-APPLY-COUPON-DISCOUNT THRU 560-EXIT.                     
077700     COMPUTE WS-CART-TOTAL =                                              
077800         WS-CART-SUBTOTAL - WS-CART-DISCOUNT.                             
077900     IF WS-CART-TOTAL < 0                                                 
078000         MOVE ZERO TO WS-CART-TOTAL.                                      
078100*                                                                         
078200 555-ADD-LINE-SUBTOTAL.                                                   
078300*                                                                         
078400     COMPUTE CL-SUBTOTAL(CL-IDX) ROUNDED =                                
078500         CL-QUANTITY(CL-IDX) * CL-UNIT-PRICE(CL-IDX).                     
078600     ADD CL-SUBTOTAL(CL-IDX) TO WS-CART-SUBTOTAL.                         
078700*                                                                         
078800 560-APPLY-COUPON-DISCOUNT.                                               
078900*                                                                         
079000     MOVE ZERO TO WS-CART-DISCOUNT.                                       
079100     IF WS-CART-COUPON-CODE = SPACES                                      
079200         GO TO 560-EXIT.                                                  
079300     IF WS-COUPON-TYPE-PERCENT                                            
079400         COMPUTE WS-CART-DISCOUNT ROUNDED =                               
079500             WS-CART-SUBTOTAL * WS-CART-COUPON-VALUE / 100                
079600     ELSE                                                                 
079700         MOVE WS-CART-COUPON-VALUE TO WS-CART-DISCOUNT.                   
079800     IF WS-CART-DISCOUNT > WS-CART-SUBTOTAL                               
079900         MOVE WS-CART-SUBTOTAL TO WS-CART-DISCOUNT.                       
080000 560-EXIT.                                                                
080100     EXIT.                                                                
080200*                                                                         
080300 600-CHECKOUT-CART.                                                       
080400*                                                                         
080500     MOVE "Y" TO WS-STOCK-OK-SWITCH.                                      
080600     MOVE SPACES TO WS-REJECT-PROD-NAME.                                  
080700     PERFORM 610-VALIDATE-CART-STOCK                                      
080800         VARYING CL-IDX FROM 1 BY 1                                       
080900         UNTIL CL-IDX > WS-CART-LINE-COUNT                                
081000         OR NOT WS-STOCK-IS-OK.                                           
081100     IF WS-STOCK-IS-OK                                                    
081200         PERFORM 620-POST-ORDER THRU 620-EXIT                             
081300     ELSE                                                                 
081400         PERFORM 640-REJECT-CART.                                         
081500 600-EXIT.                                                                
081600     EXIT.                                                                
081700*                                                                         
081800 610-VALIDATE-CART-STOCK.                                                 
081900*                                                                         
082000     SEARCH ALL PT-ENTRY                                                  
082100         WHEN PT-PROD-ID(PT-IDX) = CL-PROD-ID(CL-IDX)                     
082200             IF PT-STOCK(PT-IDX) < CL-QUANTITY(CL-IDX)                    
082300                 MOVE "N" TO WS-STOCK-OK-SWITCH                           
082400                 MOVE CL-PROD-NAME(CL-IDX)                                
082500                     TO WS-REJECT-PROD-NAME.                              
082600*                                                                         
082700 700-COMPUTE-AVAILABLE-STOCK.                                             
082800*                                                                         
082900     MOVE ZERO TO WS-COMMITTED-QTY.                                       
083000     PERFORM 710-ADD-COMMITTED-QTY                                        
083100         VARYING CM-IDX FROM 1 BY 1                                       
083200         UNTIL CM-IDX > WS-CMT-COUNT.                                     
083300     COMPUTE WS-AVAILABLE-STOCK =                                         
083400         PT-STOCK(PT-IDX) - WS-COMMITTED-QTY.                             
083500*                                                                         
083600 710-ADD-COMMITTED-QTY.                                                   
083700*                                                                         
083800     IF CM-PROD-ID(CM-IDX) = PT-PROD-ID(PT-IDX)                           
083900         ADD CM-QUANTITY(CM-IDX) TO WS-COMMITTED-QTY.                     
084000*                                                                         
084100 620-POST-ORDER.                                                          
084200*                                                                         
084300     ADD 1 TO WS-NEXT-ORDER-NUMBER.                                       
084400     ADD 1 TO WS-CARTS-POSTED.                                            
084500     PERFORM 625-DECREMENT-PRODUCT-STOCK                                  
084600         VARYING CL-IDX FROM 1 BY 1                                       
084700         UNTIL CL-IDX > WS-CART-LINE-COUNT.                               
084800     MOVE WS-NEXT-ORDER-NUMBER TO ORD-ID OF ORDFILE-RECORD.               
084900     MOVE WS-CURRENT-USER-ID                                              
085000         TO ORD-USER-ID OF ORDFILE-RECORD.                                
085100     MOVE "PENDING  " TO ORD-STATUS OF ORDFILE-RECORD.                    
085200     MOVE WS-CART-SUBTOTAL                                                
085300         TO ORD-SUBTOTAL OF ORDFILE-RECORD.                               
085400     MOVE WS-CART-DISCOUNT                                                
085500         TO ORD-DISCOUNT OF ORDFILE-RECORD.                               
085600     MOVE WS-CART-TOTAL TO ORD-TOTAL OF ORDFILE-RECORD.                   
085700     MOVE WS-CART-COUPON-CODE                                             
085800         TO ORD-COUPON-CODE OF ORDFILE-RECORD.                            
085900     WRITE ORDFILE-RECORD.                                                
086000     PERFORM 650-POST-ORDER-ITEM                                          
086100         VARYING CL-IDX FROM 1 BY 1                                       
086200         UNTIL CL-IDX > WS-CART-LINE-COUNT.                               
086300     IF WS-CART-COUPON-CODE NOT = SPACES                                  
086400         PERFORM 628-CREDIT-COUPON-USAGE.                                 
086500     PERFORM 660-PRINT-POSTED-DETAIL-LINE.                                
086600 620-EXIT.                                                                
086700     EXIT.                                                                
086800*                                                                         
086900 625-DECREMENT-PRODUCT-STOCK.                                             
087000*                                                                         
087100     SEARCH ALL PT-ENTRY                                                  
087200         WHEN PT-PROD-ID(PT-IDX) = CL-PROD-ID(CL-IDX)                     
087300             SUBTRACT CL-QUANTITY(CL-IDX)                                 
087400                 FROM PT-STOCK(PT-IDX).                                   
087500*                                                                         
087600 628-CREDIT-COUPON-USAGE.                                                 
087700*                                                                         
087800     MOVE FUNCTION UPPER-CASE(WS-CART-COUPON-CODE)                        
087900         TO WS-UPPER-CPN-CODE.                                            
088000     PERFORM 510-FIND-COUPON-BY-CODE.                                     
088100     IF WS-COUPON-WAS-FOUND                                               
088200         ADD 1 TO CT-USED-COUNT(CT-IDX).                                  
088300*                                                                         
088400 650-POST-ORDER-ITEM.                                                     
088500*                                                                         
088600     MOVE WS-NEXT-ORDER-NUMBER TO OIT-ORDER-ID.                           
088700     MOVE CL-PROD-ID(CL-IDX)    TO OIT-PROD-ID.                           
088800     MOVE CL-QUANTITY(CL-IDX)    TO OIT-QUANTITY.                         
088900     MOVE CL-UNIT-PRICE(CL-IDX)   TO OIT-UNIT-PRICE.                      
089000     MOVE CL-SUBTOTAL(CL-IDX)      TO OIT-SUBTOTAL.                       
089100     WRITE ORDITM-RECORD.                                                 
089200     ADD 1 TO WS-ORDER-LINES-WRITTEN.                                     
089300*                                                                         
089400 640-REJECT-CART.                                                         
089500*                                                                         
089600     ADD 1 TO WS-CARTS-REJECTED.                                          
089700     PERFORM 648-TRIM-REJECT-NAME.                                        
089800     MOVE WS-CURRENT-CART-ID TO DL-CART-ID.                               
089900     MOVE WS-CART-LINE-COUNT TO DL-LINE-COUNT.                            
090000     MOVE WS-CART-SUBTOTAL   TO DL-SUBTOTAL.                              
090100     MOVE WS-CART-DISCOUNT   TO DL-DISCOUNT.                              
090200     MOVE WS-CART-TOTAL      TO DL-TOTAL.                                 
090300     STRING WS-REJECT-PROD-NAME(1:WS-NAME-LEN)                            
090400             DELIMITED BY SIZE                                            
090500         " da yetarli zaxira yo'q" DELIMITED BY SIZE                      
090600         INTO DL-DISPOSITION.                                             
090700     PERFORM 197-WRITE-DETAIL-LINE.                                       
090800*                                                                         
090900 648-TRIM-REJECT-NAME.                                                    
091000*                                                                         
091100     MOVE 30 TO WS-NAME-LEN.                                              
091200     PERFORM 649-SHRINK-NAME-LEN                                          
091300         UNTIL WS-REJECT-PROD-NAME(WS-NAME-LEN:1)                         
091400             NOT = SPACE                                                  
091500         OR WS-NAME-LEN = 1.                                              
091600*                                                                         
091700 649-SHRINK-NAME-LEN.                                                     
091800*                                                                         
091900     SUBTRACT 1 FROM WS-NAME-LEN.                                         
092000*                                                                         
092100 660-PRINT-POSTED-DETAIL-LINE.                                            
092200*                                                                         
092300     MOVE WS-CURRENT-CART-ID TO DL-CART-ID.                               
092400     MOVE WS-CART-LINE-COUNT TO DL-LINE-COUNT.                            
092500     MOVE WS-CART-SUBTOTAL   TO DL-SUBTOTAL.                              
092600     MOVE WS-CART-DISCOUNT   TO DL-DISCOUNT.                              
092700     MOVE WS-CART-TOTAL      TO DL-TOTAL.                                 
092800     MOVE WS-NEXT-ORDER-NUMBER TO WS-ORDER-NUM-DISPLAY.                   
092900     MOVE SPACES TO DL-DISPOSITION.                                       
093000     STRING "POSTED AS ORDER " DELIMITED BY SIZE                          
093100         WS-ORDER-NUM-DISPLAY DELIMITED BY SIZE                           
093200         INTO DL-DISPOSITION.                                             
093300     PERFORM 197-WRITE-DETAIL-LINE.                                       
093400*                                                                         
093500 800-LOAD-ORDER-HISTORY.                                                  
093600*                                                                         
093700     MOVE WS-CARTS-POSTED TO WS-COUNT-PENDING.                            
093800     IF NOT ORDHIST-FILE-SUPPLIED                                         
093900         GO TO 800-EXIT.                                                  
094000     PERFORM 805-READ-ORDHIST-RECORD.                                     
094100     PERFORM 810-ACCUMULATE-ORDER-STATUS                                  
094200         UNTIL ORDHIST-EOF.                                               
094300 800-EXIT.                                                                
094400     EXIT.                                                                
094500*                                                                         
094600 805-READ-ORDHIST-RECORD.                                                 
094700*                                                                         
094800     READ ORDHIST                                                         
094900         AT END                                                           
095000             MOVE "Y" TO ORDHIST-EOF-SWITCH.                              
095100*                                                                         
095200 810-ACCUMULATE-ORDER-STATUS.                                             
095300*                                                                         
095400     EVALUATE TRUE                                                        
095500         WHEN ORD-STATUS-PENDING OF ORDHIST-RECORD                        
095600             ADD 1 TO WS-COUNT-PENDING                                    
095700         WHEN ORD-STATUS-PAID OF ORDHIST-RECORD                           
095800             ADD 1 TO WS-COUNT-PAID                                       
095900             ADD ORD-TOTAL OF ORDHIST-RECORD                              
096000                 TO WS-REVENUE-TOTAL                                      
096100         WHEN ORD-STATUS-SHIPPED OF ORDHIST-RECORD                        
096200             ADD 1 TO WS-COUNT-SHIPPED                                    
096300         WHEN ORD-STATUS-COMPLETED OF ORDHIST-RECORD                      
096400             ADD 1 TO WS-COUNT-COMPLETED                                  
096500             ADD ORD-TOTAL OF ORDHIST-RECORD                              
096600                 TO WS-REVENUE-TOTAL                                      
096700         WHEN ORD-STATUS-CANCELED OF ORDHIST-RECORD                       
096800             ADD 1 TO WS-COUNT-CANCELED                                   
096900         WHEN OTHER                                                       
097000             CONTINUE                                                     
097100     END-EVALUATE.                                                        
097200     PERFORM 805-READ-ORDHIST-RECORD.                                     
097300*                                                                         
097400 850-PRINT-STATUS-SUMMARY.                                                
097500*                                                                         
097600     MOVE "PENDING  " TO SL-STATUS-NAME.                                  
097700     MOVE WS-COUNT-PENDING TO SL-COUNT.                                   
097800     PERFORM 855-WRITE-STATUS-LINE.                                       
097900     MOVE "PAID     " TO SL-STATUS-NAME.                                  
098000     MOVE WS-COUNT-PAID TO SL-COUNT.                                      
098100     PERFORM 855-WRITE-STATUS-LINE.                                       
098200     MOVE "SHIPPED  " TO SL-STATUS-NAME.                                  
098300     MOVE WS-COUNT-SHIPPED TO SL-COUNT.                                   
098400     PERFORM 855-WRITE-STATUS-LINE.                                       
098500     MOVE "COMPLETED" TO SL-STATUS-NAME.                                  
098600     MOVE WS-COUNT-COMPLETED TO SL-COUNT.                                 
098700     PERFORM 855-WRITE-STATUS-LINE.                                       
098800     MOVE "CANCELED " TO SL-STATUS-NAME.                                  
098900     MOVE WS-COUNT-CANCELED TO SL-COUNT.                                  
099000     PERFORM 855-WRITE-STATUS-LINE.                                       
099100*                                                                         
099200 855-WRITE-STATUS-LINE.                                                   
099300*                                                                         
099400     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
099500     WRITE RPTFILE-RECORD FROM STATUS-LINE                                
099600         AFTER ADVANCING 1 LINE.                                          
099700     ADD 1 TO WS-LINE-COUNT.                                              
099800*                                                                         
099900 860-PRINT-REVENUE-LINE.                                                  
100000*                                                                         
100100     MOVE WS-REVENUE-TOTAL TO RL-REVENUE.                                 
100200     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
100300     WRITE RPTFILE-RECORD FROM REVENUE-LINE                               
100400         AFTER ADVANCING 2 LINES.                                         
100500     ADD 2 TO WS-LINE-COUNT.                                              
100600*                                                                         
100700 870-PRINT-LOW-STOCK-SECTION.                                             
100800*                                                                         
100900     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
101000     WRITE RPTFILE-RECORD FROM LOWSTOCK-HEADING-LINE                      
101100         AFTER ADVANCING 2 LINES.                                         
101200     ADD 2 TO WS-LINE-COUNT.                                              
101300     PERFORM 875-CHECK-LOW-STOCK-PRODUCT                                  
101400         VARYING PT-IDX FROM 1 BY 1                                       
101500         UNTIL PT-IDX > WS-PROD-COUNT                                     
101600         OR WS-LOW-STOCK-SHOWN = 5.                                       
101700 870-EXIT.                                                                
101800     EXIT.                                                                
101900*                                                                         
102000 875-CHECK-LOW-STOCK-PRODUCT.                                             
102100*                                                                         
102200     IF PT-IS-ACTIVE(PT-IDX) AND PT-STOCK(PT-IDX) <= 5                    
102300         PERFORM 700-COMPUTE-AVAILABLE-STOCK                              
102400         MOVE PT-PROD-ID(PT-IDX)  TO LS-PROD-ID                           
102500         MOVE PT-NAME(PT-IDX)     TO LS-PROD-NAME                         
102600         MOVE PT-STOCK(PT-IDX)    TO LS-STOCK                             
102700         MOVE WS-AVAILABLE-STOCK  TO LS-AVAILABLE                         
102800         PERFORM 196-CHECK-FOR-NEW-PAGE                                   
102900         WRITE RPTFILE-RECORD FROM LOWSTOCK-LINE                          
103000             AFTER ADVANCING 1 LINE                                       
103100         ADD 1 TO WS-LINE-COUNT                                           
103200         ADD 1 TO WS-LOW-STOCK-SHOWN.                                     
103300*                                                                         
103400 880-PRINT-GRAND-TOTALS.                                                  
103500*                                                                         
103600     MOVE WS-CARTS-READ     TO TL-CARTS-READ.                             
103700     MOVE WS-CARTS-POSTED   TO TL-ORDERS-POSTED.                          
103800     MOVE WS-CARTS-REJECTED TO TL-CARTS-REJECTED.                         
103900     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
104000     WRITE RPTFILE-RECORD FROM TOTALS-LINE-1                              
104100         AFTER ADVANCING 2 LINES.                                         
104200     ADD 2 TO WS-LINE-COUNT.                                              
104300     MOVE WS-ORDER-LINES-WRITTEN TO TL-ORDER-LINES.                       
104400     MOVE WS-CARTS-EMPTY         TO TL-EMPTY-CARTS.                       
104500     PERFORM 196-CHECK-FOR-NEW-PAGE.                                      
104600     WRITE RPTFILE-RECORD FROM TOTALS-LINE-2                              
104700         AFTER ADVANCING 1 LINE.                                          
104800     ADD 1 TO WS-LINE-COUNT.                                              
104900*                                                                         
105000 900-REWRITE-PRODUCT-MASTER.                                              
105100*                                                                         
105200     PERFORM 910-WRITE-PRODOUT-RECORD                                     
105300         VARYING PT-IDX FROM 1 BY 1                                       
105400         UNTIL PT-IDX > WS-PROD-COUNT.                                    
105500 900-EXIT.                                                                
105600     EXIT.                                                                
105700*                                                                         
105800 910-WRITE-PRODOUT-RECORD.                                                
105900*                                                                         
106000     MOVE PT-PROD-ID(PT-IDX)                                              
106100         TO PROD-ID OF PRODOUT-RECORD.                                    
106200     MOVE PT-NAME(PT-IDX)                                                 
106300         TO PROD-NAME OF PRODOUT-RECORD.                                  
106400     MOVE PT-CATEGORY-ID(PT-IDX)                                          
106500         TO PROD-CATEGORY-ID OF PRODOUT-RECORD.                           
106600     MOVE PT-PRICE(PT-IDX)                                                
106700         TO PROD-PRICE OF PRODOUT-RECORD.                                 
106800     MOVE PT-COMPARE-PRICE(PT-IDX)                                        
106900         TO PROD-COMPARE-PRICE OF PRODOUT-RECORD.                         
107000     MOVE PT-STOCK(PT-IDX)                                                
107100         TO PROD-STOCK OF PRODOUT-RECORD.                                 
107200     MOVE PT-ACTIVE-FLAG(PT-IDX)                                          
107300         TO PROD-ACTIVE-FLAG OF PRODOUT-RECORD.                           
107400     MOVE PT-FEATURED-FLAG(PT-IDX)                                        
107500         TO PROD-FEATURED-FLAG OF PRODOUT-RECORD.                         
107600     WRITE PRODOUT-RECORD.                                                
107700     IF NOT PRODOUT-SUCCESSFUL                                            
107800         DISPLAY "CRT1000-E01 PRODOUT WRITE ERROR, STATUS "               
107900             PRODOUT-FILE-STATUS.                                         
108000*                                                                         
108100 990-CLOSE-FILES.                                                         
108200*                                                                         
108300     CLOSE PRODIN                                                         
108400           PRODOUT                                                        
108500           CPNFILE                                                        
108600           CMTFILE                                                        
108700           CARTTXN                                                        
108800           ORDFILE                                                        
108900           ORDITM                                                         
109000           RPTFILE.                                                       
109100     IF ORDHIST-FILE-SUPPLIED                                             
109200         CLOSE ORDHIST.                                                   
109300*                                                                         
