000100******************************************************************        
000200** CRTTXN.CPY                                                             
000300** CART TRANSACTION RECORD LAYOUT - RETAIL ORDER PROCESSING               
000400**                                                                        
000500** ONE ENTRY PER CART-LINE ACTION (ADD/UPDATE/REMOVE/COUPON).             
000600** FILE IS GROUPED BY TXN-CART-ID; CRT1000 DETECTS THE CONTROL            
000700** BREAK ON TXN-CART-ID TO KNOW WHEN A CART IS COMPLETE AND               
000800** READY FOR PRICING AND CHECKOUT.                                        
000900******************************************************************        
001000*                                                                         
001100 01  CART-TRANSACTION-RECORD.                                             
001200     05  TXN-CART-ID                PIC 9(06).                            
001300     05  TXN-USER-ID                PIC 9(06).                            
001400     05  TXN-ACTION                 PIC X(06).                            
001500         88  TXN-IS-ADD                     VALUE "ADD   ".               
001600         88  TXN-IS-UPDATE                  VALUE "UPDATE".               
001700         88  TXN-IS-REMOVE                  VALUE "REMOVE".               
001800         88  TXN-IS-COUPON                  VALUE "COUPON".               
001900     05  TXN-PROD-ID                 PIC 9(06).                           
002000     05  TXN-QUANTITY                PIC S9(05).                          
002100     05  TXN-COUPON-CODE              PIC X(30).                          
002200     05  FILLER                       PIC X(06).                          
002300*                                                                         
