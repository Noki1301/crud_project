000100******************************************************************        
000200** CRTOIT.CPY                                                             
000300** ORDER LINE ITEM RECORD LAYOUT - RETAIL ORDER PROCESSING                
000400**                                                                        
000500** ONE ENTRY PER ORDER LINE, WRITTEN IMMEDIATELY AFTER ITS                
000600** PARENT ORD-ID TO ORDER-ITEM-FILE.  OIT-UNIT-PRICE IS THE CART          
000700** LINE'S FROZEN SNAPSHOT PRICE, NOT THE CURRENT PRODUCT PRICE.           
000800******************************************************************        
000900*                                                                         
001000 01  ORDER-ITEM-RECORD.                                                   
001100     05  OIT-ORDER-ID               PIC 9(08).                            
001200     05  OIT-PROD-ID                 PIC 9(06).                           
001300     05  OIT-QUANTITY                 PIC 9(05).                          
001400     05  OIT-UNIT-PRICE                PIC S9(08)V99.                     
001500     05  OIT-SUBTOTAL                   PIC S9(10)V99.                    
001600     05  FILLER                          PIC X(04).                       
001700*                                                                         
